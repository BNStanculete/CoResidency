      *================================================================*00000100
      *   COPY        : CRDSMP1                                        *00000200
      *   PRODOTTO    : CO-RESIDENCY DETECTION - CAMPIONI DI MONITOR   *00000300
      *   OGGETTO     : LAYOUT RECORD CAMPIONE (FILE SAMPLES)          *00000400
      *----------------------------------------------------------------*00000500
      *   UN RECORD PER HOST PER CICLO DI CAMPIONAMENTO. ORDINATO      *00000600
      *   PER SR-CYCLE-NO ASCENDENTE, GLI HOST DI UNO STESSO CICLO IN  *00000700
      *   QUALSIASI ORDINE.                                            *00000800
      *----------------------------------------------------------------*00000900
      *   DATA        AUTORE             RICHIESTA/DESCRIZIONE          00001000
      *   ----------  -----------------  ------------------------------*00001100
      *   19811005    R.MEROLLA          STESURA ORIGINALE              00001200
      *   19990318    G.VASSALLO         REV. Y2K - NESSUN CAMPO DATA   00001300
      *================================================================*00001400
       01  CRD-SAMPLE-RECORD.                                           00001500
           05  SR-CYCLE-NO             PIC 9(005).                      00001600
           05  SR-HOST-ID              PIC X(008).                      00001700
           05  SR-ACTIVITY             PIC 9(001).                      00001800
               88  SR-ACTIVITY-VALIDA  VALUES 0 1.                      00001900
           05  SR-METRIC-RAW.                                           00002000
               10  SR-CACHE-MISS       PIC S9(007).                     00002100
               10  SR-MEM-BW           PIC S9(007).                     00002200
               10  SR-CPU-UTIL         PIC S9(007).                     00002300
      *----------------------------------------------------------------*00002400
      *        VISTA A TABELLA DELLE 3 METRICHE NUMERICHE, PER I       *00002500
      *        CICLI CHE ELABORANO CACHE-MISS/MEM-BW/CPU-UTIL ALLO     *00002600
      *        STESSO MODO (ACTIVITY RESTA A PARTE - E' 0/1, NON UN    *00002700
      *        CONTATORE CUMULATIVO)                                   *00002800
      *----------------------------------------------------------------*00002900
           05  SR-METRIC-TABLE REDEFINES SR-METRIC-RAW                  00003000
                               OCCURS 3 TIMES                           00003100
                               PIC S9(007).                             00003200
      *================================================================*00003300
