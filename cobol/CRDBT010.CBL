      *================================================================*00000100
      *   P R O G R A M M A   :   C R D B T 0 1 0                      *00000200
      *----------------------------------------------------------------*00000300
      *   PRODOTTO    : RILEVAZIONE PROBE DI CO-RESIDENZA SU HOST      *00000400
      *                 CONDIVISI (AMBIENTE MULTI-TENANT)              *00000500
      *   FUNZIONE    : ELABORAZIONE BATCH DEI CAMPIONI DI MONITOR PER *00000600
      *                 CICLO, CALCOLO BASELINE E SCOSTAMENTO (DELTA)  *00000700
      *                 PER HOST, GESTIONE MITIGATION E STAMPA REPORT  *00000800
      *   PERIODICITA': GIORNALIERA, UN RUN = UN FILE SAMPLES ORDINATO *00000900
      *                 PER CICLO CRESCENTE                            *00001000
      *   INPUT       : CONFIG  - PARAMETRI DI ESERCIZIO (1 RECORD)    *00001100
      *                 SAMPLES - CAMPIONI PER HOST PER CICLO          *00001200
      *   OUTPUT      : ACTIONS - LOG AZIONI MITIGATION START/STOP     *00001300
      *                 REPORT  - TABULATO DI CICLO E TOTALI DI RUN    *00001400
      *================================================================*00001500
       IDENTIFICATION DIVISION.                                         00001600
       PROGRAM-ID.    CRDBT010.                                         00001700
       AUTHOR.        R. MEROLLA.                                       00001800
       INSTALLATION.  ENGINEERING SPA - SISTEMI DI CONTROLLO.           00001900
       DATE-WRITTEN.  05/10/81.                                         00002000
       DATE-COMPILED.                                                   00002100
       SECURITY.      USO INTERNO - RISERVATO ESERCIZIO BATCH.          00002200
      *================================================================*00002300
      *   S T O R I A   D E L L E   M O D I F I C H E                  *00002400
      *----------------------------------------------------------------*00002500
      *   DATA        AUTORE             RICHIESTA/DESCRIZIONE          00002600
      *   ----------  -----------------  ------------------------------*00002700
      *   19811005    R.MEROLLA          STESURA ORIGINALE, SOLO       *00002800
      *                                  FINESTRA MOBILE E BASELINE    *00002900
      *   19811109    R.MEROLLA          AGGIUNTA REPORT DI RIGA BASE  *00003000
      *   19820714    R.MEROLLA          AGGIUNTA CONTATORE CAMPIONI   *00003100
      *                                  DI CICLO SUL TABULATO         *00003200
      *   19870212    A.SPINELLI         RICH. 4471 - INTRODOTTA LA    *00003300
      *                                  GESTIONE MITIGATION (START/   *00003400
      *                                  STOP) E IL FILE ACTIONS       *00003500
      *   19870303    A.SPINELLI         CORRETTO ORDINE VALUTAZIONE:  *00003600
      *                                  START VA VALUTATO PRIMA DI    *00003700
      *                                  STOP NELLO STESSO CICLO       *00003800
      *   19910612    P.DE LUCA          RICH. 5820 - NORMALIZZAZIONE  *00003900
      *                                  OPZIONALE (DIFFERENZE PRIME)  *00004000
      *                                  DELLA FINESTRA MOBILE         *00004100
      *   19931028    P.DE LUCA          RICH. 6203 - ISTERESI SU      *00004200
      *                                  ATTIVITA' HOST (ACTIVE/       *00004300
      *                                  INACTIVE) CON DUE SOGLIE      *00004400
      *   19960514    M.FERRANTE         RICH. 7714 - QUARANTENA:      *00004500
      *                                  HOST MITIGATI ESCLUSI DALLA   *00004600
      *                                  BASELINE MA NON DAL DELTA     *00004700
      *   19990318    G.VASSALLO         REV. Y2K - VERIFICATO, NESSUN *00004800
      *                                  CAMPO DATA A 2 CIFRE NEI      *00004900
      *                                  RECORD DI INPUT/OUTPUT        *00005000
      *   20010709    C.RIADATTATO       CDA 118826 - QUARTA METRICA   *00005100
      *                                  (ACTIVITY) SOGGETTA A SOGLIA  *00005200
      *                                  DI DELTA COME LE ALTRE        *00005300
      *   20030227    C.RIADATTATO       RICH. 9042 - CAPACITA' DI     *00005400
      *                                  TABELLA PORTATA A 200 HOST    *00005500
      *   20050815    L.BIANCHI          RICH. 9901 - GESTIONE CASO    *00005600
      *                                  BASELINE A ZERO (DELTA NON    *00005700
      *                                  CALCOLABILE, METRICA NON      *00005800
      *                                  FLAGGABILE SU QUEL CICLO)     *00005900
      *================================================================*00006000
       ENVIRONMENT DIVISION.                                            00006100
       CONFIGURATION SECTION.                                           00006200
       SOURCE-COMPUTER. IBM-370.                                        00006300
       OBJECT-COMPUTER. IBM-370.                                        00006400
       SPECIAL-NAMES.                                                   00006500
           C01 IS TOP-OF-FORM.                                          00006600
       INPUT-OUTPUT SECTION.                                            00006700
       FILE-CONTROL.                                                    00006800
           SELECT CRD-CONFIG-FILE  ASSIGN TO CONFIG                     00006900
                  FILE STATUS IS WS-FS-CONFIG.                          00007000
           SELECT CRD-SAMPLES-FILE ASSIGN TO SAMPLES                    00007100
                  FILE STATUS IS WS-FS-SAMPLES.                         00007200
           SELECT CRD-ACTIONS-FILE ASSIGN TO ACTIONS                    00007300
                  FILE STATUS IS WS-FS-ACTIONS.                         00007400
           SELECT CRD-REPORT-FILE  ASSIGN TO REPORT                     00007500
                  FILE STATUS IS WS-FS-REPORT.                          00007600
      *================================================================*00007700
       DATA DIVISION.                                                   00007800
       FILE SECTION.                                                    00007900
       FD  CRD-CONFIG-FILE                                              00008000
           RECORDING MODE IS F                                          00008100
           LABEL RECORDS ARE STANDARD                                   00008200
           DATA RECORD IS CRD-CONFIG-RECORD.                            00008300
           COPY CRDCFG1.                                                00008400
       FD  CRD-SAMPLES-FILE                                             00008500
           RECORDING MODE IS F                                          00008600
           LABEL RECORDS ARE STANDARD                                   00008700
           DATA RECORD IS CRD-SAMPLE-RECORD.                            00008800
           COPY CRDSMP1.                                                00008900
       FD  CRD-ACTIONS-FILE                                             00009000
           RECORDING MODE IS F                                          00009100
           LABEL RECORDS ARE STANDARD                                   00009200
           DATA RECORD IS CRD-ACTION-RECORD.                            00009300
           COPY CRDACT1.                                                00009400
       FD  CRD-REPORT-FILE                                              00009500
           RECORDING MODE IS F                                          00009600
           LABEL RECORDS ARE OMITTED                                    00009700
           DATA RECORD IS WS-REPORT-LINE.                               00009800
       01  WS-REPORT-LINE                  PIC X(080).                  00009900
      *================================================================*00010000
       WORKING-STORAGE SECTION.                                         00010100
      *----------------------------------------------------------------*00010200
      *        TABELLA DI LAVORO PER HOST (VEDASI CRDHOST1)            *00010300
      *----------------------------------------------------------------*00010400
           COPY CRDHOST1.                                               00010500
      *----------------------------------------------------------------*00010600
      *        INDICATORI E CONTATORI DI SERVIZIO                     * 00010700
      *----------------------------------------------------------------*00010800
       77  WK-PROGRAMMA                PIC X(008) VALUE 'CRDBT010'.     00010900
       77  WK-EOF-SAMPLES              PIC X(001) VALUE 'N'.            00011000
           88  WK-SAMPLES-EOF          VALUE 'Y'.                       00011100
       77  WK-HOST-TROVATO             PIC X(001) VALUE 'N'.            00011200
           88  WK-HOST-E-STATO-TROVATO VALUE 'Y'.                       00011300
       77  WK-CIC-SUSPICIOUS           PIC X(001) VALUE 'N'.            00011400
       77  WK-SUB                      PIC 9(003) COMP VALUE ZERO.      00011500
       77  WK-MET-SUB                  PIC 9(001) COMP VALUE ZERO.      00011600
       77  WK-SHIFT-SUB                PIC 9(003) COMP VALUE ZERO.      00011700
       77  WK-SHIFT-MAX                PIC 9(003) COMP VALUE ZERO.      00011800
       77  WK-PAGINA                   PIC 9(003) COMP VALUE ZERO.      00011900
       77  WK-LINEE-PAGINA             PIC 9(003) COMP VALUE ZERO.      00012000
       77  WK-PREV-RAW                 PIC S9(007) COMP VALUE ZERO.     00012100
       77  WK-SOMMA-ACT                PIC S9(005) COMP VALUE ZERO.     00012200
       77  WK-MSG-ABEND                PIC X(060) VALUE SPACES.         00012300
      *----------------------------------------------------------------*00012400
      *        STATO DEI FILE                                          *00012500
      *----------------------------------------------------------------*00012600
       01  WS-FILE-STATUS.                                              00012700
           05  WS-FS-CONFIG            PIC X(002).                      00012800
               88  FS-CONFIG-OK        VALUE '00'.                      00012900
           05  WS-FS-SAMPLES           PIC X(002).                      00013000
               88  FS-SAMPLES-OK       VALUE '00'.                      00013100
               88  FS-SAMPLES-EOF      VALUE '10'.                      00013200
           05  WS-FS-ACTIONS           PIC X(002).                      00013300
               88  FS-ACTIONS-OK       VALUE '00'.                      00013400
           05  WS-FS-REPORT            PIC X(002).                      00013500
               88  FS-REPORT-OK        VALUE '00'.                      00013600
      *----------------------------------------------------------------*00013700
      *        CONFIGURAZIONE DI ESERCIZIO (COPIA FLAT PER USO         *00013800
      *        RAPIDO NEI CICLI DI ELABORAZIONE)                       *00013900
      *----------------------------------------------------------------*00014000
       01  WK-RUNTIME-CFG.                                              00014100
           05  WK-CFG-MAX-SAMPLES         PIC 9(003) COMP.              00014200
           05  WK-CFG-SAMPLES-BEF-INCL    PIC S9(003) COMP.             00014300
           05  WK-CFG-SAMPLES-BEF-ESCL    PIC S9(003) COMP.             00014400
           05  WK-CFG-NORMALIZE-SAMPLES   PIC X(001).                   00014500
               88  WK-NORMALIZE-SI        VALUE 'Y'.                    00014600
           05  WK-CFG-MITIGATION-ENABLED  PIC X(001).                   00014700
               88  WK-MITIGATION-SI       VALUE 'Y'.                    00014800
           05  WK-CFG-FLAGS-BEF-ATTIVAZ   PIC 9(003) COMP.              00014900
           05  WK-CFG-DEFLAGS-BEF-DISATT  PIC 9(003) COMP.              00015000
           05  WK-CFG-THRESHOLD-TABLE OCCURS 4 TIMES                    00015100
                                       PIC 9(001)V9(0004).              00015200
      *----------------------------------------------------------------*00015300
      *        BASELINE GLOBALE DI CICLO (VEDASI CFG-THRESHOLD-TABLE   *00015400
      *        PER L'ORDINE DELLE 4 METRICHE)                          *00015500
      *----------------------------------------------------------------*00015600
       01  WK-BASELINE-AREA.                                            00015700
           05  WK-BASE-ACCUM-TABLE  OCCURS 4 TIMES                      00015800
                                     PIC S9(007)V9(0004) COMP-3.        00015900
           05  WK-BASE-TABLE        OCCURS 4 TIMES                      00016000
                                     PIC S9(007)V9(0004) COMP-3.        00016100
           05  WK-BENIGN-COUNT      PIC 9(003) COMP.                    00016200
      *----------------------------------------------------------------*00016300
      *        AREA DI CALCOLO INTERMEDIO (SCOSTAMENTO/MEDIE)          *00016400
      *----------------------------------------------------------------*00016500
       01  WK-CALCOLO-AREA.                                             00016600
           05  WK-SOMMA-SERIE          PIC S9(009)V9(0004) COMP-3.      00016700
           05  WK-QUOZIENTE            PIC S9(007)V9(0004) COMP-3.      00016800
      *----------------------------------------------------------------*00016900
      *        CONTROLLO DI CICLO (BREAK SU CYCLE-NO)                  *00017000
      *----------------------------------------------------------------*00017100
       01  WK-CONTROLLO-CICLO.                                          00017200
           05  WK-SAVE-CYCLE           PIC 9(005).                      00017300
      *----------------------------------------------------------------*00017400
      *        TOTALI DI RUN E TOTALI DI CICLO PER IL REPORT           *00017500
      *----------------------------------------------------------------*00017600
       01  WK-TOTALI-RUN.                                               00017700
           05  WK-TOT-CICLI            PIC 9(007) COMP.                 00017800
           05  WK-TOT-CAMPIONI         PIC 9(007) COMP.                 00017900
           05  WK-TOT-MIT-START        PIC 9(007) COMP.                 00018000
           05  WK-TOT-MIT-STOP         PIC 9(007) COMP.                 00018100
       01  WK-TOTALI-CICLO.                                             00018200
           05  WK-CIC-CAMPIONI         PIC 9(005) COMP.                 00018300
           05  WK-CIC-FLAGGATI         PIC 9(005) COMP.                 00018400
           05  WK-CIC-MIT-START        PIC 9(005) COMP.                 00018500
           05  WK-CIC-MIT-STOP         PIC 9(005) COMP.                 00018600
      *----------------------------------------------------------------*00018700
      *        DATA DI ESERCIZIO (STAMPATA IN TESTATA)                 *00018800
      *----------------------------------------------------------------*00018900
       01  WK-DATA-RUN                 PIC 9(006).                      00019000
       01  WK-DATA-RUN-R REDEFINES WK-DATA-RUN.                         00019100
           05  WK-DR-AA                PIC 9(002).                      00019200
           05  WK-DR-MM                PIC 9(002).                      00019300
           05  WK-DR-GG                PIC 9(002).                      00019400
      *================================================================*00019500
      *        RIGHE DI TESTATA DEL TABULATO (VEDASI C00500)           *00019600
      *================================================================*00019700
       01  WS-INTEST-1.                                                 00019800
           05  FILLER                  PIC X(024) VALUE SPACES.         00019900
           05  FILLER                  PIC X(050)                       00020000
               VALUE 'RILEVAZIONE PROBE DI CO-RESIDENZA - TABULATO'.    00020100
           05  FILLER                  PIC X(006) VALUE SPACES.         00020200
       01  WS-INTEST-2.                                                 00020300
           05  FILLER                  PIC X(012) VALUE 'DATA RUN.. '.  00020400
           05  WS-I2-GG                PIC 99.                          00020500
           05  FILLER                  PIC X(001) VALUE '/'.            00020600
           05  WS-I2-MM                PIC 99.                          00020700
           05  FILLER                  PIC X(001) VALUE '/'.            00020800
           05  WS-I2-AA                PIC 99.                          00020900
           05  FILLER                  PIC X(005) VALUE SPACES.         00021000
           05  FILLER                  PIC X(012) VALUE 'PAGINA..... '. 00021100
           05  WS-I2-PAGINA            PIC ZZ9.                         00021200
           05  FILLER                  PIC X(036) VALUE SPACES.         00021300
       01  WS-INTEST-3.                                                 00021400
           05  FILLER                  PIC X(011) VALUE 'FINESTRA.. '.  00021500
           05  WS-I3-MAXSAMP           PIC ZZ9.                         00021600
           05  FILLER                  PIC X(006) VALUE ' NORM.'.       00021700
           05  WS-I3-NORM              PIC X(001).                      00021800
           05  FILLER                  PIC X(007) VALUE ' MITIG.'.      00021900
           05  WS-I3-MITIG             PIC X(001).                      00022000
           05  FILLER                  PIC X(003) VALUE SPACES.         00022100
           05  FILLER                  PIC X(007) VALUE 'SOGLIE.'.      00022200
           05  WS-I3-SOGLIA-CM         PIC Z.9999.                      00022300
           05  FILLER                  PIC X(001) VALUE SPACE.          00022400
           05  WS-I3-SOGLIA-MB         PIC Z.9999.                      00022500
           05  FILLER                  PIC X(001) VALUE SPACE.          00022600
           05  WS-I3-SOGLIA-CU         PIC Z.9999.                      00022700
           05  FILLER                  PIC X(001) VALUE SPACE.          00022800
           05  WS-I3-SOGLIA-AT         PIC Z.9999.                      00022900
           05  FILLER                  PIC X(013) VALUE SPACES.         00023000
       01  WS-INTEST-4.                                                 00023100
           05  FILLER                  PIC X(003) VALUE SPACES.         00023200
           05  FILLER                  PIC X(008) VALUE 'HOST'.         00023300
           05  FILLER                  PIC X(004) VALUE SPACES.         00023400
           05  FILLER                  PIC X(007) VALUE 'M.CMISS'.      00023500
           05  FILLER                  PIC X(003) VALUE SPACES.         00023600
           05  FILLER                  PIC X(007) VALUE 'M.MEMBW'.      00023700
           05  FILLER                  PIC X(003) VALUE SPACES.         00023800
           05  FILLER                  PIC X(007) VALUE 'M.CPUUT'.      00023900
           05  FILLER                  PIC X(002) VALUE SPACES.         00024000
           05  FILLER                  PIC X(005) VALUE 'M.ACT'.        00024100
           05  FILLER                  PIC X(002) VALUE SPACES.         00024200
           05  FILLER                  PIC X(024)                       00024300
               VALUE 'D.CMISS D.MEMBW D.CPUUT'.                         00024400
           05  FILLER                  PIC X(008) VALUE ' D.ACT'.       00024500
           05  FILLER                  PIC X(003) VALUE 'S'.            00024600
           05  FILLER                  PIC X(010) VALUE 'STATO'.        00024700
      *================================================================*00024800
      *        RIGA DI DETTAGLIO DI CICLO (UN HOST ATTIVO)             *00024900
      *================================================================*00025000
       01  WS-RIGA-DETTAGLIO.                                           00025100
           05  FILLER                  PIC X(002) VALUE SPACES.         00025200
           05  WS-RD-HOST              PIC X(008).                      00025300
           05  FILLER                  PIC X(001) VALUE SPACE.          00025400
           05  WS-RD-AVG-CMISS         PIC ---,---,--9.                 00025500
           05  WS-RD-AVG-MEMBW         PIC ---,---,--9.                 00025600
           05  WS-RD-AVG-CPUUT         PIC ---,---,--9.                 00025700
           05  WS-RD-AVG-ACTIV         PIC ZZ9.                         00025800
           05  FILLER                  PIC X(001) VALUE SPACE.          00025900
           05  WS-RD-DELTA-CMISS       PIC Z9.9999.                     00026000
           05  WS-RD-DELTA-MEMBW       PIC Z9.9999.                     00026100
           05  WS-RD-DELTA-CPUUT       PIC Z9.9999.                     00026200
           05  WS-RD-DELTA-ACTIV       PIC Z9.9999.                     00026300
           05  FILLER                  PIC X(001) VALUE SPACE.          00026400
           05  WS-RD-SOSPETTO          PIC X(001).                      00026500
           05  FILLER                  PIC X(001) VALUE SPACE.          00026600
           05  WS-RD-STATO             PIC X(010).                      00026700
      *================================================================*00026800
      *        RIGA DI BASELINE GLOBALE DEL CICLO                     * 00026900
      *================================================================*00027000
       01  WS-RIGA-BASELINE.                                            00027100
           05  FILLER                  PIC X(003) VALUE SPACES.         00027200
           05  FILLER                  PIC X(017)                       00027300
               VALUE 'BASELINE GLOBALE'.                                00027400
           05  WS-RB-BASE-CMISS        PIC Z(4)9.9999.                  00027500
           05  WS-RB-BASE-MEMBW        PIC Z(4)9.9999.                  00027600
           05  WS-RB-BASE-CPUUT        PIC Z(4)9.9999.                  00027700
           05  WS-RB-BASE-ACTIV        PIC Z(4)9.9999.                  00027800
           05  FILLER                  PIC X(011) VALUE ' HOST OK.. '.  00027900
           05  WS-RB-BENIGNI           PIC ZZ9.                         00028000
           05  FILLER                  PIC X(006) VALUE SPACES.         00028100
      *================================================================*00028200
      *        RIGA DI TOTALI DI CICLO                                 *00028300
      *================================================================*00028400
       01  WS-RIGA-TOTALI-CICLO.                                        00028500
           05  FILLER                  PIC X(003) VALUE SPACES.         00028600
           05  FILLER                  PIC X(017)                       00028700
               VALUE 'TOTALI DI CICLO.'.                                00028800
           05  FILLER                  PIC X(010) VALUE ' CAMPIONI='.   00028900
           05  WS-RTC-CAMPIONI         PIC ZZZZ9.                       00029000
           05  FILLER                  PIC X(010) VALUE ' FLAGGATI='.   00029100
           05  WS-RTC-FLAGGATI         PIC ZZZZ9.                       00029200
           05  FILLER                  PIC X(007) VALUE ' START='.      00029300
           05  WS-RTC-START            PIC ZZ9.                         00029400
           05  FILLER                  PIC X(006) VALUE ' STOP='.       00029500
           05  WS-RTC-STOP             PIC ZZ9.                         00029600
           05  FILLER                  PIC X(011) VALUE SPACES.         00029700
      *================================================================*00029800
      *        RIGA DI TOTALI FINALI DI RUN                            *00029900
      *================================================================*00030000
       01  WS-RIGA-TOTALI-FINALI.                                       00030100
           05  FILLER                  PIC X(003) VALUE SPACES.         00030200
           05  FILLER                  PIC X(016)                       00030300
               VALUE 'TOTALI DI RUN..'.                                 00030400
           05  FILLER                  PIC X(008) VALUE ' CICLI='.      00030500
           05  WS-RF-CICLI             PIC ZZZZ9.                       00030600
           05  FILLER                  PIC X(011) VALUE ' CAMPIONI='.   00030700
           05  WS-RF-CAMPIONI          PIC ZZZZZZ9.                     00030800
           05  FILLER                  PIC X(008) VALUE ' HOST='.       00030900
           05  WS-RF-HOST              PIC ZZ9.                         00031000
           05  FILLER                  PIC X(008) VALUE ' START='.      00031100
           05  WS-RF-START             PIC ZZZ9.                        00031200
           05  FILLER                  PIC X(007) VALUE ' STOP='.       00031300
           05  WS-RF-STOP              PIC ZZZ9.                        00031400
           05  FILLER                  PIC X(007) VALUE SPACES.         00031500
      *================================================================*00031600
      *        RIGA DI TABELLA FINALE PER HOST                        * 00031700
      *================================================================*00031800
       01  WS-INTEST-HOST.                                              00031900
           05  FILLER                  PIC X(003) VALUE SPACES.         00032000
           05  FILLER                  PIC X(008) VALUE 'HOST'.         00032100
           05  FILLER                  PIC X(005) VALUE SPACES.         00032200
           05  FILLER                  PIC X(006) VALUE 'ACTIVE'.       00032300
           05  FILLER                  PIC X(004) VALUE SPACES.         00032400
           05  FILLER                  PIC X(009) VALUE 'MITIGATED'.    00032500
           05  FILLER                  PIC X(004) VALUE SPACES.         00032600
           05  FILLER                  PIC X(009) VALUE 'FLAG-CNT'.     00032700
           05  FILLER                  PIC X(005) VALUE SPACES.         00032800
           05  FILLER                  PIC X(010) VALUE 'DEFLAG-CNT'.   00032900
           05  FILLER                  PIC X(024) VALUE SPACES.         00033000
       01  WS-RIGA-STATO-HOST.                                          00033100
           05  FILLER                  PIC X(003) VALUE SPACES.         00033200
           05  WS-RSH-HOST             PIC X(008).                      00033300
           05  FILLER                  PIC X(005) VALUE SPACES.         00033400
           05  WS-RSH-ACTIVE           PIC X(003).                      00033500
           05  FILLER                  PIC X(007) VALUE SPACES.         00033600
           05  WS-RSH-MITIGATED        PIC X(003).                      00033700
           05  FILLER                  PIC X(010) VALUE SPACES.         00033800
           05  WS-RSH-FLAG-CNT         PIC ZZZ9.                        00033900
           05  FILLER                  PIC X(010) VALUE SPACES.         00034000
           05  WS-RSH-DEFLAG-CNT       PIC ZZZ9.                        00034100
           05  FILLER                  PIC X(023) VALUE SPACES.         00034200
      *================================================================*00034300
       PROCEDURE DIVISION.                                              00034400
      *================================================================*00034500
      *   MAINLINE                                                    * 00034600
      *================================================================*00034700
       INIZIO-PGM-CRDBT010.                                             00034800
           PERFORM C00010-INIZIO         THRU C00010-EX.                00034900
           PERFORM C00020-ELABORAZIONE   THRU C00020-EX.                00035000
           PERFORM C00030-FINALIZZA      THRU C00030-EX.                00035100
       FINE-PGM-CRDBT010.                                               00035200
           STOP RUN.                                                    00035300
      *================================================================*00035400
      *   C00010 - APERTURA FILE, LETTURA CONFIG, TESTATA E PRIMA READ *00035500
      *================================================================*00035600
       C00010-INIZIO.                                                   00035700
           DISPLAY '****************************************'.          00035800
           DISPLAY '*  CRDBT010 - INIZIO ELABORAZIONE       *'.         00035900
           DISPLAY '****************************************'.          00036000
           ACCEPT WK-DATA-RUN FROM DATE.                                00036100
           OPEN INPUT  CRD-CONFIG-FILE.                                 00036200
           IF NOT FS-CONFIG-OK                                          00036300
               MOVE 'ERRORE APERTURA FILE CONFIG' TO WK-MSG-ABEND       00036400
               GO TO C09999-GEST-ABEND                                  00036500
           END-IF.                                                      00036600
           OPEN INPUT  CRD-SAMPLES-FILE.                                00036700
           IF NOT FS-SAMPLES-OK                                         00036800
               MOVE 'ERRORE APERTURA FILE SAMPLES' TO WK-MSG-ABEND      00036900
               GO TO C09999-GEST-ABEND                                  00037000
           END-IF.                                                      00037100
           OPEN OUTPUT CRD-ACTIONS-FILE.                                00037200
           IF NOT FS-ACTIONS-OK                                         00037300
               MOVE 'ERRORE APERTURA FILE ACTIONS' TO WK-MSG-ABEND      00037400
               GO TO C09999-GEST-ABEND                                  00037500
           END-IF.                                                      00037600
           OPEN OUTPUT CRD-REPORT-FILE.                                 00037700
           IF NOT FS-REPORT-OK                                          00037800
               MOVE 'ERRORE APERTURA FILE REPORT' TO WK-MSG-ABEND       00037900
               GO TO C09999-GEST-ABEND                                  00038000
           END-IF.                                                      00038100
           MOVE ZERO TO HE-HOST-COUNT.                                  00038200
           MOVE ZERO TO WK-TOT-CICLI    WK-TOT-CAMPIONI                 00038300
                        WK-TOT-MIT-START WK-TOT-MIT-STOP.               00038400
           MOVE ZERO TO WK-PAGINA WK-LINEE-PAGINA.                      00038500
           PERFORM C00100-LEGGI-CONFIG    THRU C00100-EX.               00038600
           PERFORM C00500-STAMPA-INTEST   THRU C00500-EX.               00038700
           PERFORM C00210-LEGGI-SAMPLE    THRU C00210-EX.               00038800
       C00010-EX.                                                       00038900
           EXIT.                                                        00039000
      *================================================================*00039100
      *   C00020 - CICLO PRINCIPALE: UN'ITERAZIONE PER CICLO DI        *00039200
      *            CAMPIONAMENTO, FINO A FINE FILE SAMPLES             *00039300
      *================================================================*00039400
       C00020-ELABORAZIONE.                                             00039500
           PERFORM C00021-UN-CICLO THRU C00021-EX                       00039600
               UNTIL WK-SAMPLES-EOF.                                    00039700
       C00020-EX.                                                       00039800
           EXIT.                                                        00039900
      *----------------------------------------------------------------*00040000
       C00021-UN-CICLO.                                                 00040100
           MOVE SR-CYCLE-NO TO WK-SAVE-CYCLE.                           00040200
           MOVE ZERO TO WK-CIC-CAMPIONI WK-CIC-FLAGGATI                 00040300
                        WK-CIC-MIT-START WK-CIC-MIT-STOP.               00040400
           PERFORM C00200-UN-CAMPIONE THRU C00200-EX                    00040500
               UNTIL WK-SAMPLES-EOF                                     00040600
                  OR SR-CYCLE-NO NOT = WK-SAVE-CYCLE.                   00040700
           PERFORM C00400-CALCOLA-BASELINE THRU C00400-EX.              00040800
           PERFORM C00410-CALCOLA-DELTA    THRU C00410-EX.              00040900
           PERFORM C00430-AGGIORNA-FLAG    THRU C00430-EX.              00041000
           IF WK-MITIGATION-SI                                          00041100
               PERFORM C00440-MITIGA-START THRU C00440-EX               00041200
               PERFORM C00450-MITIGA-STOP  THRU C00450-EX               00041300
           END-IF.                                                      00041400
           PERFORM C00510-STAMPA-DETTAGLIO    THRU C00510-EX.           00041500
           PERFORM C00530-STAMPA-TOTALI-CICLO THRU C00530-EX.           00041600
           ADD 1 TO WK-TOT-CICLI.                                       00041700
       C00021-EX.                                                       00041800
           EXIT.                                                        00041900
      *----------------------------------------------------------------*00042000
      *        C00200 - INGESTIONE DI UN SINGOLO RECORD SAMPLE DEL     *00042100
      *        CICLO CORRENTE (TROVA O CREA L'HOST, ACCODA IL          *00042200
      *        CAMPIONE, RILEGGE IL PROSSIMO RECORD)                   *00042300
      *----------------------------------------------------------------*00042400
       C00200-UN-CAMPIONE.                                              00042500
           ADD 1 TO WK-TOT-CAMPIONI WK-CIC-CAMPIONI.                    00042600
           PERFORM C00300-TROVA-HOST THRU C00300-EX.                    00042700
           IF WK-HOST-E-STATO-TROVATO                                   00042800
               PERFORM C00320-ACCODA-CAMPIONE THRU C00320-EX            00042900
           ELSE                                                         00043000
               PERFORM C00310-INSERISCI-HOST  THRU C00310-EX            00043100
           END-IF.                                                      00043200
           PERFORM C00210-LEGGI-SAMPLE THRU C00210-EX.                  00043300
       C00200-EX.                                                       00043400
           EXIT.                                                        00043500
      *----------------------------------------------------------------*00043600
      *   C00100 - LETTURA E VALIDAZIONE DEL RECORD DI CONFIGURAZIONE  *00043700
      *----------------------------------------------------------------*00043800
       C00100-LEGGI-CONFIG.                                             00043900
           READ CRD-CONFIG-FILE.                                        00044000
           IF NOT FS-CONFIG-OK                                          00044100
               MOVE 'CONFIG ILLEGGIBILE - RUN SENZA CONFIGURAZIONE'     00044200
                 TO WK-MSG-ABEND                                        00044300
               GO TO C09999-GEST-ABEND                                  00044400
           END-IF.                                                      00044500
           PERFORM C00120-ESTRAI-SOGLIE          THRU C00120-EX.        00044600
           PERFORM C00130-ESTRAI-PARAM-PERF      THRU C00130-EX.        00044700
           PERFORM C00110-ESTRAI-MITIGATION      THRU C00110-EX.        00044800
       C00100-EX.                                                       00044900
           EXIT.                                                        00045000
      *----------------------------------------------------------------*00045100
      *        C00110 - PARAMETRI DI MITIGATION, SOLO SE ABILITATA    * 00045200
      *        (RICH. 14: OPZIONE MANCANTE = WARNING, MA SE            *00045300
      *        MITIGATION E' ABILITATA I DUE CONTATORI DIVENTANO       *00045400
      *        OBBLIGATORI)                                            *00045500
      *----------------------------------------------------------------*00045600
       C00110-ESTRAI-MITIGATION.                                        00045700
           IF CFG-MITIGATION-SI                                         00045800
               MOVE 'Y' TO WK-CFG-MITIGATION-ENABLED                    00045900
               IF CFG-FLAGS-BEF-ATTIVAZ NOT NUMERIC                     00046000
                  OR CFG-DEFLAGS-BEF-DISATT NOT NUMERIC                 00046100
                   MOVE 'CONFIG: PARAMETRI MITIGATION ASSENTI'          00046200
                     TO WK-MSG-ABEND                                    00046300
                   GO TO C09999-GEST-ABEND                              00046400
               END-IF                                                   00046500
               MOVE CFG-FLAGS-BEF-ATTIVAZ  TO WK-CFG-FLAGS-BEF-ATTIVAZ  00046600
               MOVE CFG-DEFLAGS-BEF-DISATT                              00046700
                                    TO WK-CFG-DEFLAGS-BEF-DISATT        00046800
           ELSE                                                         00046900
               DISPLAY 'CRDBT010 - AVVISO: MITIGATION DISABILITATA, '   00047000
                       'PARAMETRI MITIGATION IGNORATI'                  00047100
               MOVE 'N' TO WK-CFG-MITIGATION-ENABLED                    00047200
               MOVE ZERO TO WK-CFG-FLAGS-BEF-ATTIVAZ                    00047300
                            WK-CFG-DEFLAGS-BEF-DISATT                   00047400
           END-IF.                                                      00047500
       C00110-EX.                                                       00047600
           EXIT.                                                        00047700
      *----------------------------------------------------------------*00047800
      *        C00120 - UNA SOGLIA DI SCOSTAMENTO PER METRICA          *00047900
      *        (OBBLIGATORIE TUTTE E QUATTRO - RICH. 14)               *00048000
      *----------------------------------------------------------------*00048100
       C00120-ESTRAI-SOGLIE.                                            00048200
           PERFORM C00121-VALIDA-SOGLIA THRU C00121-EX                  00048300
               VARYING WK-MET-SUB FROM 1 BY 1 UNTIL WK-MET-SUB > 4.     00048400
       C00120-EX.                                                       00048500
           EXIT.                                                        00048600
      *----------------------------------------------------------------*00048700
       C00121-VALIDA-SOGLIA.                                            00048800
           IF CFG-THRESHOLD-TABLE (WK-MET-SUB) NOT NUMERIC              00048900
               MOVE 'CONFIG: SOGLIA MANCANTE PER UNA METRICA'           00049000
                 TO WK-MSG-ABEND                                        00049100
               GO TO C09999-GEST-ABEND                                  00049200
           END-IF.                                                      00049300
           MOVE CFG-THRESHOLD-TABLE (WK-MET-SUB)                        00049400
             TO WK-CFG-THRESHOLD-TABLE (WK-MET-SUB).                    00049500
       C00121-EX.                                                       00049600
           EXIT.                                                        00049700
      *----------------------------------------------------------------*00049800
      *        C00130 - PARAMETRI DI PRESTAZIONE FINESTRA MOBILE       *00049900
      *        (TUTTI OBBLIGATORI: USATI OGNI CICLO)                   *00050000
      *----------------------------------------------------------------*00050100
       C00130-ESTRAI-PARAM-PERF.                                        00050200
           IF CFG-MAX-SAMPLES NOT NUMERIC OR CFG-MAX-SAMPLES = ZERO     00050300
               MOVE 'CONFIG: MAX-SAMPLES ASSENTE O NON VALIDO'          00050400
                 TO WK-MSG-ABEND                                        00050500
               GO TO C09999-GEST-ABEND                                  00050600
           END-IF.                                                      00050700
000227     IF CFG-MAX-SAMPLES > 20                                      00050800
000227         MOVE 'CONFIG: MAX-SAMPLES TROPPO GRANDE (MAX 20)'        00050900
000227           TO WK-MSG-ABEND                                        00051000
000227         GO TO C09999-GEST-ABEND                                  00051100
000227     END-IF.                                                      00051200
           MOVE CFG-MAX-SAMPLES TO WK-CFG-MAX-SAMPLES.                  00051300
           IF CFG-NORMALIZE-SAMPLES NOT = 'Y' AND NOT = 'N'             00051400
               MOVE 'CONFIG: NORMALIZE-SAMPLES ASSENTE O NON VALIDO'    00051500
                 TO WK-MSG-ABEND                                        00051600
               GO TO C09999-GEST-ABEND                                  00051700
           END-IF.                                                      00051800
           MOVE CFG-NORMALIZE-SAMPLES TO WK-CFG-NORMALIZE-SAMPLES.      00051900
      *----------------------------------------------------------------*00052000
      *        DEFAULTING SOGLIE ISTERESI ATTIVITA' (RICH. 6203):      *00052100
      *        <= 0 ASSUME IL VALORE PREDEFINITO                       *00052200
      *----------------------------------------------------------------*00052300
           IF CFG-SAMPLES-BEF-INCL NOT NUMERIC                          00052400
              OR CFG-SAMPLES-BEF-INCL NOT > ZERO                        00052500
               COMPUTE WK-CFG-SAMPLES-BEF-INCL = WK-CFG-MAX-SAMPLES - 1 00052600
           ELSE                                                         00052700
               MOVE CFG-SAMPLES-BEF-INCL TO WK-CFG-SAMPLES-BEF-INCL     00052800
           END-IF.                                                      00052900
           IF CFG-SAMPLES-BEF-ESCL NOT NUMERIC                          00053000
              OR CFG-SAMPLES-BEF-ESCL NOT > ZERO                        00053100
               MOVE 1 TO WK-CFG-SAMPLES-BEF-ESCL                        00053200
           ELSE                                                         00053300
               MOVE CFG-SAMPLES-BEF-ESCL TO WK-CFG-SAMPLES-BEF-ESCL     00053400
           END-IF.                                                      00053500
       C00130-EX.                                                       00053600
           EXIT.                                                        00053700
      *----------------------------------------------------------------*00053800
      *   C00210 - LETTURA DEL PROSSIMO RECORD SAMPLES                 *00053900
      *----------------------------------------------------------------*00054000
       C00210-LEGGI-SAMPLE.                                             00054100
           READ CRD-SAMPLES-FILE                                        00054200
               AT END                                                   00054300
                   MOVE 'Y' TO WK-EOF-SAMPLES                           00054400
                   GO TO C00210-EX                                      00054500
           END-READ.                                                    00054600
           IF NOT FS-SAMPLES-OK                                         00054700
               MOVE 'ERRORE LETTURA FILE SAMPLES' TO WK-MSG-ABEND       00054800
               GO TO C09999-GEST-ABEND                                  00054900
           END-IF.                                                      00055000
       C00210-EX.                                                       00055100
           EXIT.                                                        00055200
      *----------------------------------------------------------------*00055300
      *   C00300 - RICERCA DELL'HOST DEL CAMPIONE CORRENTE PER         *00055400
      *            SCANSIONE DELLA TABELLA (HE-IDX POSIZIONATO SU      *00055500
      *            HOST TROVATO, O SU HE-HOST-COUNT + 1 SE ASSENTE)    *00055600
      *----------------------------------------------------------------*00055700
       C00300-TROVA-HOST.                                               00055800
           MOVE 'N' TO WK-HOST-TROVATO.                                 00055900
           IF HE-HOST-COUNT > ZERO                                      00056000
               PERFORM C00301-CONFRONTA-HOST THRU C00301-EX             00056100
                   VARYING HE-IDX FROM 1 BY 1                           00056200
                   UNTIL HE-IDX > HE-HOST-COUNT                         00056300
                      OR WK-HOST-E-STATO-TROVATO                        00056400
           END-IF.                                                      00056500
       C00300-EX.                                                       00056600
           EXIT.                                                        00056700
      *----------------------------------------------------------------*00056800
       C00301-CONFRONTA-HOST.                                           00056900
           IF SR-HOST-ID = HE-HOST-ID (HE-IDX)                          00057000
               MOVE 'Y' TO WK-HOST-TROVATO                              00057100
           END-IF.                                                      00057200
       C00301-EX.                                                       00057300
           EXIT.                                                        00057400
      *----------------------------------------------------------------*00057500
      *   C00310 - PRIMO CAMPIONE DI UN NUOVO HOST: FINESTRA SEMINATA  *00057600
      *            CON L'UNICO VALORE LETTO (RAW = NORMALIZZATA)       *00057700
      *----------------------------------------------------------------*00057800
       C00310-INSERISCI-HOST.                                           00057900
           IF SR-ACTIVITY NOT NUMERIC                                   00058000
              OR (SR-ACTIVITY NOT = 0 AND SR-ACTIVITY NOT = 1)          00058100
               STRING 'ERRORE FATALE: ACTIVITY ASSENTE/NON VALIDA '     00058200
                      'PRIMO CAMPIONE HOST ' SR-HOST-ID                 00058300
                      DELIMITED BY SIZE INTO WK-MSG-ABEND               00058400
               GO TO C09999-GEST-ABEND                                  00058500
           END-IF.                                                      00058600
           ADD 1 TO HE-HOST-COUNT.                                      00058700
           SET HE-IDX TO HE-HOST-COUNT.                                 00058800
           MOVE SR-HOST-ID  TO HE-HOST-ID (HE-IDX).                     00058900
           MOVE 'N'         TO HE-ACTIVE-FLAG (HE-IDX).                 00059000
           MOVE 'N'         TO HE-MITIGATED-FLAG (HE-IDX).              00059100
           MOVE 'N'         TO HE-SUSPECT-FLAG (HE-IDX).                00059200
           MOVE ZERO        TO HE-FLAG-COUNT (HE-IDX)                   00059300
                               HE-DEFLAG-COUNT (HE-IDX).                00059400
           MOVE 1           TO HE-WINDOW-COUNT (HE-IDX).                00059500
           MOVE SR-ACTIVITY TO HE-RAW-ACTIV  (HE-IDX, 1).               00059600
           MOVE SR-ACTIVITY TO HE-NORM-ACTIV (HE-IDX, 1).               00059700
           PERFORM C00311-SEMINA-METRICA THRU C00311-EX                 00059800
               VARYING WK-MET-SUB FROM 1 BY 1 UNTIL WK-MET-SUB > 3.     00059900
           PERFORM C00330-AGGIORNA-ATTIVITA THRU C00330-EX.             00060000
           PERFORM C00340-CALCOLA-MEDIA     THRU C00340-EX.             00060100
       C00310-EX.                                                       00060200
           EXIT.                                                        00060300
      *----------------------------------------------------------------*00060400
       C00311-SEMINA-METRICA.                                           00060500
           MOVE SR-METRIC-TABLE (WK-MET-SUB)                            00060600
             TO HE-RAW-SAMPLE  (HE-IDX, WK-MET-SUB, 1)                  00060700
                HE-NORM-SAMPLE (HE-IDX, WK-MET-SUB, 1).                 00060800
       C00311-EX.                                                       00060900
           EXIT.                                                        00061000
      *----------------------------------------------------------------*00061100
      *   C00320 - CAMPIONE SUCCESSIVO DI UN HOST GIA' NOTO: FIFO      *00061200
      *            SULLA FINESTRA, POI ACCODAMENTO E CALCOLO DELLA     *00061300
      *            DIFFERENZA PRIMA PER LE 3 METRICHE NUMERICHE        *00061400
      *----------------------------------------------------------------*00061500
       C00320-ACCODA-CAMPIONE.                                          00061600
           IF HE-WINDOW-COUNT (HE-IDX) NOT < WK-CFG-MAX-SAMPLES         00061700
               PERFORM C00321-SPOSTA-FINESTRA THRU C00321-EX            00061800
           ELSE                                                         00061900
               ADD 1 TO HE-WINDOW-COUNT (HE-IDX)                        00062000
           END-IF.                                                      00062100
           MOVE SR-ACTIVITY                                             00062200
             TO HE-RAW-ACTIV  (HE-IDX, HE-WINDOW-COUNT (HE-IDX))        00062300
                HE-NORM-ACTIV (HE-IDX, HE-WINDOW-COUNT (HE-IDX)).       00062400
           PERFORM C00322-ACCODA-METRICA THRU C00322-EX                 00062500
               VARYING WK-MET-SUB FROM 1 BY 1 UNTIL WK-MET-SUB > 3.     00062600
           PERFORM C00330-AGGIORNA-ATTIVITA THRU C00330-EX.             00062700
           PERFORM C00340-CALCOLA-MEDIA     THRU C00340-EX.             00062800
       C00320-EX.                                                       00062900
           EXIT.                                                        00063000
      *----------------------------------------------------------------*00063100
      *        C00321 - FINESTRA PIENA: SCARTA IL CAMPIONE PIU'        *00063200
      *        VECCHIO SPOSTANDO A SINISTRA DI UNA POSIZIONE OGNI      *00063300
      *        SERIE (ATTIVITA' E LE 3 METRICHE NUMERICHE, RAW E       *00063400
      *        NORMALIZZATA)                                           *00063500
      *----------------------------------------------------------------*00063600
       C00321-SPOSTA-FINESTRA.                                          00063700
           COMPUTE WK-SHIFT-MAX = WK-CFG-MAX-SAMPLES - 1.               00063800
           PERFORM C00321A-SPOSTA-1 THRU C00321A-EX                     00063900
               VARYING WK-SHIFT-SUB FROM 1 BY 1                         00064000
               UNTIL WK-SHIFT-SUB > WK-SHIFT-MAX.                       00064100
       C00321-EX.                                                       00064200
           EXIT.                                                        00064300
      *----------------------------------------------------------------*00064400
       C00321A-SPOSTA-1.                                                00064500
           MOVE HE-RAW-ACTIV  (HE-IDX, WK-SHIFT-SUB + 1)                00064600
             TO HE-RAW-ACTIV  (HE-IDX, WK-SHIFT-SUB).                   00064700
           MOVE HE-NORM-ACTIV (HE-IDX, WK-SHIFT-SUB + 1)                00064800
             TO HE-NORM-ACTIV (HE-IDX, WK-SHIFT-SUB).                   00064900
           PERFORM C00321B-SPOSTA-METRICA THRU C00321B-EX               00065000
               VARYING WK-MET-SUB FROM 1 BY 1 UNTIL WK-MET-SUB > 3.     00065100
       C00321A-EX.                                                      00065200
           EXIT.                                                        00065300
      *----------------------------------------------------------------*00065400
       C00321B-SPOSTA-METRICA.                                          00065500
           MOVE HE-RAW-SAMPLE  (HE-IDX, WK-MET-SUB, WK-SHIFT-SUB + 1)   00065600
             TO HE-RAW-SAMPLE  (HE-IDX, WK-MET-SUB, WK-SHIFT-SUB).      00065700
           MOVE HE-NORM-SAMPLE (HE-IDX, WK-MET-SUB, WK-SHIFT-SUB + 1)   00065800
             TO HE-NORM-SAMPLE (HE-IDX, WK-MET-SUB, WK-SHIFT-SUB).      00065900
       C00321B-EX.                                                      00066000
           EXIT.                                                        00066100
      *----------------------------------------------------------------*00066200
      *        C00322 - ACCODA IL NUOVO VALORE GREZZO E LA SUA         *00066300
      *        DIFFERENZA PRIMA RISPETTO ALL'ULTIMO VALORE GREZZO      *00066400
      *        PRECEDENTE, PER LA METRICA WK-MET-SUB                   *00066500
      *----------------------------------------------------------------*00066600
       C00322-ACCODA-METRICA.                                           00066700
           MOVE HE-RAW-SAMPLE (HE-IDX, WK-MET-SUB,                      00066800
                               HE-WINDOW-COUNT (HE-IDX) - 1)            00066900
             TO WK-PREV-RAW.                                            00067000
           MOVE SR-METRIC-TABLE (WK-MET-SUB)                            00067100
             TO HE-RAW-SAMPLE (HE-IDX, WK-MET-SUB,                      00067200
                               HE-WINDOW-COUNT (HE-IDX)).               00067300
           COMPUTE HE-NORM-SAMPLE (HE-IDX, WK-MET-SUB,                  00067400
                                   HE-WINDOW-COUNT (HE-IDX))            00067500
               = SR-METRIC-TABLE (WK-MET-SUB) - WK-PREV-RAW.            00067600
       C00322-EX.                                                       00067700
           EXIT.                                                        00067800
      *----------------------------------------------------------------*00067900
      *   C00330 - ISTERESI DI ATTIVITA': SOMMA I VALORI ACTIVITY      *00068000
      *            NELLA FINESTRA CORRENTE E CONFRONTA CON LE SOGLIE   *00068100
      *----------------------------------------------------------------*00068200
       C00330-AGGIORNA-ATTIVITA.                                        00068300
           MOVE ZERO TO WK-SOMMA-ACT.                                   00068400
           PERFORM C00331-SOMMA-ACT THRU C00331-EX                      00068500
               VARYING WK-SUB FROM 1 BY 1                               00068600
               UNTIL WK-SUB > HE-WINDOW-COUNT (HE-IDX).                 00068700
           IF WK-SOMMA-ACT > WK-CFG-SAMPLES-BEF-INCL                    00068800
               MOVE 'Y' TO HE-ACTIVE-FLAG (HE-IDX)                      00068900
           ELSE                                                         00069000
               IF WK-SOMMA-ACT < WK-CFG-SAMPLES-BEF-ESCL                00069100
                   MOVE 'N' TO HE-ACTIVE-FLAG (HE-IDX)                  00069200
               END-IF                                                   00069300
           END-IF.                                                      00069400
       C00330-EX.                                                       00069500
           EXIT.                                                        00069600
      *----------------------------------------------------------------*00069700
       C00331-SOMMA-ACT.                                                00069800
           ADD HE-RAW-ACTIV (HE-IDX, WK-SUB) TO WK-SOMMA-ACT.           00069900
       C00331-EX.                                                       00070000
           EXIT.                                                        00070100
      *----------------------------------------------------------------*00070200
      *   C00340 - MEDIA DI FINESTRA PER LE 4 METRICHE (INTERA,        *00070300
      *            ARROTONDATA); LA SERIE USATA (GREZZA O              *00070400
      *            NORMALIZZATA) DIPENDE DA WK-CFG-NORMALIZE-SAMPLES   *00070500
      *----------------------------------------------------------------*00070600
       C00340-CALCOLA-MEDIA.                                            00070700
           MOVE ZERO TO WK-SOMMA-SERIE.                                 00070800
           PERFORM C00341-SOMMA-ACT-MEDIA THRU C00341-EX                00070900
               VARYING WK-SUB FROM 1 BY 1                               00071000
               UNTIL WK-SUB > HE-WINDOW-COUNT (HE-IDX).                 00071100
           COMPUTE HE-AVG-ACTIV (HE-IDX) ROUNDED                        00071200
               = WK-SOMMA-SERIE / HE-WINDOW-COUNT (HE-IDX).             00071300
           PERFORM C00342-MEDIA-METRICA THRU C00342-EX                  00071400
               VARYING WK-MET-SUB FROM 1 BY 1 UNTIL WK-MET-SUB > 3.     00071500
       C00340-EX.                                                       00071600
           EXIT.                                                        00071700
      *----------------------------------------------------------------*00071800
       C00341-SOMMA-ACT-MEDIA.                                          00071900
           ADD HE-RAW-ACTIV (HE-IDX, WK-SUB) TO WK-SOMMA-SERIE.         00072000
       C00341-EX.                                                       00072100
           EXIT.                                                        00072200
      *----------------------------------------------------------------*00072300
       C00342-MEDIA-METRICA.                                            00072400
           MOVE ZERO TO WK-SOMMA-SERIE.                                 00072500
           IF WK-NORMALIZE-SI                                           00072600
               PERFORM C00343-SOMMA-NORM THRU C00343-EX                 00072700
                   VARYING WK-SUB FROM 1 BY 1                           00072800
                   UNTIL WK-SUB > HE-WINDOW-COUNT (HE-IDX)              00072900
           ELSE                                                         00073000
               PERFORM C00344-SOMMA-RAW THRU C00344-EX                  00073100
                   VARYING WK-SUB FROM 1 BY 1                           00073200
                   UNTIL WK-SUB > HE-WINDOW-COUNT (HE-IDX)              00073300
           END-IF.                                                      00073400
           COMPUTE HE-AVG-TABLE (HE-IDX, WK-MET-SUB) ROUNDED            00073500
               = WK-SOMMA-SERIE / HE-WINDOW-COUNT (HE-IDX).             00073600
       C00342-EX.                                                       00073700
           EXIT.                                                        00073800
      *----------------------------------------------------------------*00073900
       C00343-SOMMA-NORM.                                               00074000
           ADD HE-NORM-SAMPLE (HE-IDX, WK-MET-SUB, WK-SUB)              00074100
             TO WK-SOMMA-SERIE.                                         00074200
       C00343-EX.                                                       00074300
           EXIT.                                                        00074400
      *----------------------------------------------------------------*00074500
       C00344-SOMMA-RAW.                                                00074600
           ADD HE-RAW-SAMPLE (HE-IDX, WK-MET-SUB, WK-SUB)               00074700
             TO WK-SOMMA-SERIE.                                         00074800
       C00344-EX.                                                       00074900
           EXIT.                                                        00075000
      *----------------------------------------------------------------*00075100
      *   C00350 - RIDUZIONE DI FINESTRA IN CASO DI RICONFIGURAZIONE   *00075200
      *            (MAX-SAMPLES RIDOTTO RISPETTO AL PRECEDENTE). NON   *00075300
      *            RICHIAMATO NEL RUN CORRENTE: UNA SOLA CONFIG        *00075400
      *            STATICA PER RUN (SEMPLIFICAZIONE AMMESSA DALLA      *00075500
      *            SPECIFICA). RIPORTATO PER FEDELTA' AL COMPORTAMENTO *00075600
      *            DELL'ORIGINALE, COMPRESA L'ANOMALIA NOTA: IL        *00075700
      *            CONTATORE HE-WINDOW-COUNT NON VIENE DECREMENTATO    *00075800
      *            DALLO SPOSTAMENTO.                                  *00075900
      *----------------------------------------------------------------*00076000
       C00350-RIDUCI-FINESTRA.                                          00076100
           COMPUTE WK-SHIFT-MAX = HE-WINDOW-COUNT (HE-IDX)              00076200
                                 - WK-CFG-MAX-SAMPLES.                  00076300
           PERFORM C00321-SPOSTA-FINESTRA THRU C00321-EX                00076400
               VARYING WK-SUB FROM 1 BY 1 UNTIL WK-SUB > WK-SHIFT-MAX.  00076500
       C00350-EX.                                                       00076600
           EXIT.                                                        00076700
      *----------------------------------------------------------------*00076800
      *   C00400 - RICALCOLO DELLA BASELINE GLOBALE: MEDIA, PER        *00076900
      *            METRICA, DELLE MEDIE DI FINESTRA DEI SOLI HOST      *00077000
      *            BENIGNI (ATTIVI E NON MITIGATI)                     *00077100
      *----------------------------------------------------------------*00077200
       C00400-CALCOLA-BASELINE.                                         00077300
           MOVE ZERO TO WK-BENIGN-COUNT.                                00077400
           PERFORM C00401-AZZERA-ACCUM THRU C00401-EX                   00077500
               VARYING WK-MET-SUB FROM 1 BY 1 UNTIL WK-MET-SUB > 4.     00077600
           IF HE-HOST-COUNT > ZERO                                      00077700
               PERFORM C00402-ACCUM-HOST THRU C00402-EX                 00077800
                   VARYING HE-IDX FROM 1 BY 1                           00077900
                   UNTIL HE-IDX > HE-HOST-COUNT                         00078000
           END-IF.                                                      00078100
           IF WK-BENIGN-COUNT > ZERO                                    00078200
               PERFORM C00403-DIVIDI-BASE THRU C00403-EX                00078300
                   VARYING WK-MET-SUB FROM 1 BY 1 UNTIL WK-MET-SUB > 4  00078400
           END-IF.                                                      00078500
       C00400-EX.                                                       00078600
           EXIT.                                                        00078700
      *----------------------------------------------------------------*00078800
       C00401-AZZERA-ACCUM.                                             00078900
           MOVE ZERO TO WK-BASE-ACCUM-TABLE (WK-MET-SUB)                00079000
                        WK-BASE-TABLE (WK-MET-SUB).                     00079100
       C00401-EX.                                                       00079200
           EXIT.                                                        00079300
      *----------------------------------------------------------------*00079400
       C00402-ACCUM-HOST.                                               00079500
           IF HE-NOT-MITIGATED (HE-IDX) AND HE-ACTIVE (HE-IDX)          00079600
               ADD 1 TO WK-BENIGN-COUNT                                 00079700
               PERFORM C00404-ACCUM-METRICA THRU C00404-EX              00079800
                   VARYING WK-MET-SUB FROM 1 BY 1 UNTIL WK-MET-SUB > 4  00079900
           END-IF.                                                      00080000
       C00402-EX.                                                       00080100
           EXIT.                                                        00080200
      *----------------------------------------------------------------*00080300
       C00404-ACCUM-METRICA.                                            00080400
           ADD HE-AVG-TABLE (HE-IDX, WK-MET-SUB)                        00080500
             TO WK-BASE-ACCUM-TABLE (WK-MET-SUB).                       00080600
       C00404-EX.                                                       00080700
           EXIT.                                                        00080800
      *----------------------------------------------------------------*00080900
       C00403-DIVIDI-BASE.                                              00081000
           COMPUTE WK-BASE-TABLE (WK-MET-SUB) ROUNDED                   00081100
               = WK-BASE-ACCUM-TABLE (WK-MET-SUB) / WK-BENIGN-COUNT.    00081200
       C00403-EX.                                                       00081300
           EXIT.                                                        00081400
      *----------------------------------------------------------------*00081500
      *   C00410 - RICALCOLO DELLO SCOSTAMENTO (DELTA) PER TUTTI GLI   *00081600
      *            HOST ATTIVI (MITIGATI O MENO); GLI HOST INATTIVI    *00081700
      *            CONSERVANO IL DELTA DEL CICLO PRECEDENTE            *00081800
      *----------------------------------------------------------------*00081900
       C00410-CALCOLA-DELTA.                                            00082000
           IF HE-HOST-COUNT > ZERO                                      00082100
               PERFORM C00420-CALCOLA-DELTA-HOST THRU C00420-EX         00082200
                   VARYING HE-IDX FROM 1 BY 1                           00082300
                   UNTIL HE-IDX > HE-HOST-COUNT                         00082400
           END-IF.                                                      00082500
       C00410-EX.                                                       00082600
           EXIT.                                                        00082700
      *----------------------------------------------------------------*00082800
       C00420-CALCOLA-DELTA-HOST.                                       00082900
           IF HE-ACTIVE (HE-IDX)                                        00083000
               PERFORM C00421-CALCOLA-DELTA-1 THRU C00421-EX            00083100
                   VARYING WK-MET-SUB FROM 1 BY 1 UNTIL WK-MET-SUB > 4  00083200
           END-IF.                                                      00083300
       C00420-EX.                                                       00083400
           EXIT.                                                        00083500
      *----------------------------------------------------------------*00083600
      *        C00421 - DELTA DI UNA SINGOLA METRICA. RICH. 9901:      *00083700
      *        BASELINE A ZERO => DELTA NON CALCOLABILE, FORZATO A     *00083800
      *        ZERO (LA METRICA NON POTRA' MAI DA SOLA RENDERE         *00083900
000815*        SOSPETTO L'HOST)                                        *00084000
      *----------------------------------------------------------------*00084100
       C00421-CALCOLA-DELTA-1.                                          00084200
000815     IF WK-BASE-TABLE (WK-MET-SUB) = ZERO                         00084300
000815         MOVE ZERO TO HE-DELTA-TABLE (HE-IDX, WK-MET-SUB)         00084400
000815     ELSE                                                         00084500
               COMPUTE WK-QUOZIENTE ROUNDED =                           00084600
                   1 - (HE-AVG-TABLE (HE-IDX, WK-MET-SUB) /             00084700
                        WK-BASE-TABLE (WK-MET-SUB))                     00084800
               IF WK-QUOZIENTE < ZERO                                   00084900
                   COMPUTE HE-DELTA-TABLE (HE-IDX, WK-MET-SUB)          00085000
                       = WK-QUOZIENTE * -1                              00085100
               ELSE                                                     00085200
                   MOVE WK-QUOZIENTE                                    00085300
                     TO HE-DELTA-TABLE (HE-IDX, WK-MET-SUB)             00085400
               END-IF                                                   00085500
000815     END-IF.                                                      00085600
       C00421-EX.                                                       00085700
           EXIT.                                                        00085800
      *----------------------------------------------------------------*00085900
      *   C00430 - AGGIORNAMENTO DEI CONTATORI FLAG/DEFLAG DI OGNI     *00086000
      *            HOST ATTIVO IN BASE ALLO SCOSTAMENTO SULLE 4        *00086100
      *            METRICHE                                            *00086200
      *----------------------------------------------------------------*00086300
       C00430-AGGIORNA-FLAG.                                            00086400
           IF HE-HOST-COUNT > ZERO                                      00086500
               PERFORM C00431-VALUTA-HOST THRU C00431-EX                00086600
                   VARYING HE-IDX FROM 1 BY 1                           00086700
                   UNTIL HE-IDX > HE-HOST-COUNT                         00086800
           END-IF.                                                      00086900
       C00430-EX.                                                       00087000
           EXIT.                                                        00087100
      *----------------------------------------------------------------*00087200
       C00431-VALUTA-HOST.                                              00087300
           IF HE-INACTIVE (HE-IDX)                                      00087400
               GO TO C00431-EX                                          00087500
           END-IF.                                                      00087600
           MOVE 'Y' TO WK-CIC-SUSPICIOUS.                               00087700
           PERFORM C00432-CONTROLLA-SOGLIA THRU C00432-EX               00087800
               VARYING WK-MET-SUB FROM 1 BY 1                           00087900
               UNTIL WK-MET-SUB > 4 OR WK-CIC-SUSPICIOUS = 'N'.         00088000
           MOVE WK-CIC-SUSPICIOUS TO HE-SUSPECT-FLAG (HE-IDX).          00088100
           IF HE-SUSPECT (HE-IDX)                                       00088200
               ADD 1 TO WK-CIC-FLAGGATI                                 00088300
               IF HE-NOT-MITIGATED (HE-IDX)                             00088400
                   ADD 1 TO HE-FLAG-COUNT (HE-IDX)                      00088500
               ELSE                                                     00088600
                   MOVE ZERO TO HE-DEFLAG-COUNT (HE-IDX)                00088700
               END-IF                                                   00088800
           ELSE                                                         00088900
               IF HE-MITIGATED (HE-IDX)                                 00089000
                   ADD 1 TO HE-DEFLAG-COUNT (HE-IDX)                    00089100
               END-IF                                                   00089200
           END-IF.                                                      00089300
       C00431-EX.                                                       00089400
           EXIT.                                                        00089500
      *----------------------------------------------------------------*00089600
      *        C00432 - UNA METRICA NON OLTRE LA SOGLIA LIBERA         *00089700
      *        L'HOST DAL SOSPETTO (RICH. 8: TUTTE E QUATTRO DEVONO    *00089800
      *        SUPERARE LA PROPRIA SOGLIA)                             *00089900
      *----------------------------------------------------------------*00090000
       C00432-CONTROLLA-SOGLIA.                                         00090100
           IF HE-DELTA-TABLE (HE-IDX, WK-MET-SUB)                       00090200
              NOT > WK-CFG-THRESHOLD-TABLE (WK-MET-SUB)                 00090300
               MOVE 'N' TO WK-CIC-SUSPICIOUS                            00090400
           END-IF.                                                      00090500
       C00432-EX.                                                       00090600
           EXIT.                                                        00090700
      *----------------------------------------------------------------*00090800
      *   C00440 - ATTIVAZIONE MITIGATION (VALUTATA PRIMA DELLA        *00090900
      *            DISATTIVAZIONE, NELLO STESSO CICLO - RICH. 4471)    *00091000
      *----------------------------------------------------------------*00091100
       C00440-MITIGA-START.                                             00091200
           IF HE-HOST-COUNT > ZERO                                      00091300
               PERFORM C00441-VALUTA-START THRU C00441-EX               00091400
                   VARYING HE-IDX FROM 1 BY 1                           00091500
                   UNTIL HE-IDX > HE-HOST-COUNT                         00091600
           END-IF.                                                      00091700
       C00440-EX.                                                       00091800
           EXIT.                                                        00091900
      *----------------------------------------------------------------*00092000
       C00441-VALUTA-START.                                             00092100
           IF HE-FLAG-COUNT (HE-IDX) > WK-CFG-FLAGS-BEF-ATTIVAZ         00092200
               MOVE 'Y' TO HE-MITIGATED-FLAG (HE-IDX)                   00092300
               MOVE WK-SAVE-CYCLE       TO AR-CYCLE-NO                  00092400
               MOVE HE-HOST-ID (HE-IDX) TO AR-HOST-ID                   00092500
               MOVE 'START'             TO AR-ACTION                    00092600
               PERFORM C00460-SCRIVI-ACTION THRU C00460-EX              00092700
               ADD 1 TO WK-TOT-MIT-START WK-CIC-MIT-START               00092800
               MOVE ZERO TO HE-FLAG-COUNT (HE-IDX)                      00092900
           END-IF.                                                      00093000
       C00441-EX.                                                       00093100
           EXIT.                                                        00093200
      *----------------------------------------------------------------*00093300
      *   C00450 - DISATTIVAZIONE MITIGATION                           *00093400
      *----------------------------------------------------------------*00093500
       C00450-MITIGA-STOP.                                              00093600
           IF HE-HOST-COUNT > ZERO                                      00093700
               PERFORM C00451-VALUTA-STOP THRU C00451-EX                00093800
                   VARYING HE-IDX FROM 1 BY 1                           00093900
                   UNTIL HE-IDX > HE-HOST-COUNT                         00094000
           END-IF.                                                      00094100
       C00450-EX.                                                       00094200
           EXIT.                                                        00094300
      *----------------------------------------------------------------*00094400
       C00451-VALUTA-STOP.                                              00094500
           IF HE-DEFLAG-COUNT (HE-IDX) > WK-CFG-DEFLAGS-BEF-DISATT      00094600
               MOVE 'N' TO HE-MITIGATED-FLAG (HE-IDX)                   00094700
               MOVE WK-SAVE-CYCLE       TO AR-CYCLE-NO                  00094800
               MOVE HE-HOST-ID (HE-IDX) TO AR-HOST-ID                   00094900
               MOVE 'STOP '             TO AR-ACTION                    00095000
               PERFORM C00460-SCRIVI-ACTION THRU C00460-EX              00095100
               ADD 1 TO WK-TOT-MIT-STOP WK-CIC-MIT-STOP                 00095200
               MOVE ZERO TO HE-DEFLAG-COUNT (HE-IDX)                    00095300
           END-IF.                                                      00095400
       C00451-EX.                                                       00095500
           EXIT.                                                        00095600
      *----------------------------------------------------------------*00095700
       C00460-SCRIVI-ACTION.                                            00095800
           WRITE CRD-ACTION-RECORD.                                     00095900
           IF NOT FS-ACTIONS-OK                                         00096000
               MOVE 'ERRORE SCRITTURA FILE ACTIONS' TO WK-MSG-ABEND     00096100
               GO TO C09999-GEST-ABEND                                  00096200
           END-IF.                                                      00096300
       C00460-EX.                                                       00096400
           EXIT.                                                        00096500
      *================================================================*00096600
      *   C00500 - STAMPA TESTATA DI PAGINA (RICHIAMATA ANCHE PER      *00096700
      *            CAMBIO PAGINA A META' TABULATO)                    * 00096800
      *================================================================*00096900
       C00500-STAMPA-INTEST.                                            00097000
           ADD 1 TO WK-PAGINA.                                          00097100
           MOVE ZERO TO WK-LINEE-PAGINA.                                00097200
           MOVE WK-DR-GG TO WS-I2-GG.                                   00097300
           MOVE WK-DR-MM TO WS-I2-MM.                                   00097400
           MOVE WK-DR-AA TO WS-I2-AA.                                   00097500
           MOVE WK-PAGINA TO WS-I2-PAGINA.                              00097600
           WRITE WS-REPORT-LINE FROM WS-INTEST-1                        00097700
               AFTER ADVANCING TOP-OF-FORM.                             00097800
           PERFORM C00461-VERIFICA-REPORT THRU C00461-EX.               00097900
           WRITE WS-REPORT-LINE FROM WS-INTEST-2                        00098000
               AFTER ADVANCING 2 LINES.                                 00098100
           PERFORM C00461-VERIFICA-REPORT THRU C00461-EX.               00098200
           MOVE WK-CFG-MAX-SAMPLES TO WS-I3-MAXSAMP.                    00098300
           MOVE WK-CFG-NORMALIZE-SAMPLES TO WS-I3-NORM.                 00098400
           MOVE WK-CFG-MITIGATION-ENABLED TO WS-I3-MITIG.               00098500
           MOVE CFG-THRESHOLD-CMISS TO WS-I3-SOGLIA-CM.                 00098600
           MOVE CFG-THRESHOLD-MEMBW TO WS-I3-SOGLIA-MB.                 00098700
           MOVE CFG-THRESHOLD-CPUUT TO WS-I3-SOGLIA-CU.                 00098800
           MOVE CFG-THRESHOLD-ACTIV TO WS-I3-SOGLIA-AT.                 00098900
           WRITE WS-REPORT-LINE FROM WS-INTEST-3 AFTER ADVANCING 1 LINE.00099000
           PERFORM C00461-VERIFICA-REPORT THRU C00461-EX.               00099100
           WRITE WS-REPORT-LINE FROM WS-INTEST-4                        00099200
               AFTER ADVANCING 2 LINES.                                 00099300
           PERFORM C00461-VERIFICA-REPORT THRU C00461-EX.               00099400
       C00500-EX.                                                       00099500
           EXIT.                                                        00099600
      *----------------------------------------------------------------*00099700
       C00461-VERIFICA-REPORT.                                          00099800
           IF NOT FS-REPORT-OK                                          00099900
               MOVE 'ERRORE SCRITTURA FILE REPORT' TO WK-MSG-ABEND      00100000
               GO TO C09999-GEST-ABEND                                  00100100
           END-IF.                                                      00100200
       C00461-EX.                                                       00100300
           EXIT.                                                        00100400
      *================================================================*00100500
      *   C00510 - STAMPA DETTAGLIO DI CICLO: UNA RIGA PER OGNI HOST   *00100600
      *            ATTIVO, SEGUITA DALLA RIGA DI BASELINE              *00100700
      *================================================================*00100800
       C00510-STAMPA-DETTAGLIO.                                         00100900
           IF HE-HOST-COUNT > ZERO                                      00101000
               PERFORM C00511-STAMPA-HOST THRU C00511-EX                00101100
                   VARYING HE-IDX FROM 1 BY 1                           00101200
                   UNTIL HE-IDX > HE-HOST-COUNT                         00101300
           END-IF.                                                      00101400
           PERFORM C00520-STAMPA-BASELINE THRU C00520-EX.               00101500
       C00510-EX.                                                       00101600
           EXIT.                                                        00101700
      *----------------------------------------------------------------*00101800
       C00511-STAMPA-HOST.                                              00101900
           IF HE-INACTIVE (HE-IDX)                                      00102000
               GO TO C00511-EX                                          00102100
           END-IF.                                                      00102200
           MOVE HE-HOST-ID (HE-IDX)         TO WS-RD-HOST.              00102300
           MOVE HE-AVG-CMISS (HE-IDX)       TO WS-RD-AVG-CMISS.         00102400
           MOVE HE-AVG-MEMBW (HE-IDX)       TO WS-RD-AVG-MEMBW.         00102500
           MOVE HE-AVG-CPUUT (HE-IDX)       TO WS-RD-AVG-CPUUT.         00102600
           MOVE HE-AVG-ACTIV (HE-IDX)       TO WS-RD-AVG-ACTIV.         00102700
           MOVE HE-DELTA-CMISS (HE-IDX)     TO WS-RD-DELTA-CMISS.       00102800
           MOVE HE-DELTA-MEMBW (HE-IDX)     TO WS-RD-DELTA-MEMBW.       00102900
           MOVE HE-DELTA-CPUUT (HE-IDX)     TO WS-RD-DELTA-CPUUT.       00103000
           MOVE HE-DELTA-ACTIV (HE-IDX)     TO WS-RD-DELTA-ACTIV.       00103100
           MOVE SPACE TO WS-RD-SOSPETTO.                                00103200
           IF HE-SUSPECT (HE-IDX)                                       00103300
               MOVE '*' TO WS-RD-SOSPETTO                               00103400
           END-IF.                                                      00103500
           IF HE-MITIGATED (HE-IDX)                                     00103600
               MOVE 'MITIGATED ' TO WS-RD-STATO                         00103700
           ELSE                                                         00103800
               MOVE 'ACTIVE    ' TO WS-RD-STATO                         00103900
           END-IF.                                                      00104000
           WRITE WS-REPORT-LINE FROM WS-RIGA-DETTAGLIO                  00104100
               AFTER ADVANCING 1 LINE.                                  00104200
           PERFORM C00461-VERIFICA-REPORT THRU C00461-EX.               00104300
           ADD 1 TO WK-LINEE-PAGINA.                                    00104400
           IF WK-LINEE-PAGINA > 50                                      00104500
               PERFORM C00500-STAMPA-INTEST THRU C00500-EX              00104600
           END-IF.                                                      00104700
       C00511-EX.                                                       00104800
           EXIT.                                                        00104900
      *----------------------------------------------------------------*00105000
       C00520-STAMPA-BASELINE.                                          00105100
           MOVE WK-BASE-TABLE (1) TO WS-RB-BASE-CMISS.                  00105200
           MOVE WK-BASE-TABLE (2) TO WS-RB-BASE-MEMBW.                  00105300
           MOVE WK-BASE-TABLE (3) TO WS-RB-BASE-CPUUT.                  00105400
           MOVE WK-BASE-TABLE (4) TO WS-RB-BASE-ACTIV.                  00105500
           MOVE WK-BENIGN-COUNT   TO WS-RB-BENIGNI.                     00105600
           WRITE WS-REPORT-LINE FROM WS-RIGA-BASELINE                   00105700
               AFTER ADVANCING 1 LINE.                                  00105800
           PERFORM C00461-VERIFICA-REPORT THRU C00461-EX.               00105900
           ADD 1 TO WK-LINEE-PAGINA.                                    00106000
       C00520-EX.                                                       00106100
           EXIT.                                                        00106200
      *----------------------------------------------------------------*00106300
       C00530-STAMPA-TOTALI-CICLO.                                      00106400
           MOVE WK-CIC-CAMPIONI  TO WS-RTC-CAMPIONI.                    00106500
           MOVE WK-CIC-FLAGGATI  TO WS-RTC-FLAGGATI.                    00106600
           MOVE WK-CIC-MIT-START TO WS-RTC-START.                       00106700
           MOVE WK-CIC-MIT-STOP  TO WS-RTC-STOP.                        00106800
           WRITE WS-REPORT-LINE FROM WS-RIGA-TOTALI-CICLO               00106900
               AFTER ADVANCING 2 LINES.                                 00107000
           PERFORM C00461-VERIFICA-REPORT THRU C00461-EX.               00107100
           ADD 2 TO WK-LINEE-PAGINA.                                    00107200
       C00530-EX.                                                       00107300
           EXIT.                                                        00107400
      *================================================================*00107500
      *   C00030 - FINE FILE: TOTALI DI RUN E TABELLA FINALE PER HOST  *00107600
      *================================================================*00107700
       C00030-FINALIZZA.                                                00107800
           PERFORM C00600-STAMPA-TOTALI-RUN THRU C00600-EX.             00107900
           PERFORM C00610-STAMPA-STATO-HOST THRU C00610-EX.             00108000
           CLOSE CRD-CONFIG-FILE CRD-SAMPLES-FILE                       00108100
                 CRD-ACTIONS-FILE CRD-REPORT-FILE.                      00108200
           DISPLAY '****************************************'.          00108300
           DISPLAY '*  CRDBT010 - FINE ELABORAZIONE         *'.         00108400
           DISPLAY '****************************************'.          00108500
       C00030-EX.                                                       00108600
           EXIT.                                                        00108700
      *----------------------------------------------------------------*00108800
       C00600-STAMPA-TOTALI-RUN.                                        00108900
           MOVE WK-TOT-CICLI     TO WS-RF-CICLI.                        00109000
           MOVE WK-TOT-CAMPIONI  TO WS-RF-CAMPIONI.                     00109100
           MOVE HE-HOST-COUNT    TO WS-RF-HOST.                         00109200
           MOVE WK-TOT-MIT-START TO WS-RF-START.                        00109300
           MOVE WK-TOT-MIT-STOP  TO WS-RF-STOP.                         00109400
           WRITE WS-REPORT-LINE FROM WS-RIGA-TOTALI-FINALI              00109500
               AFTER ADVANCING 2 LINES.                                 00109600
           PERFORM C00461-VERIFICA-REPORT THRU C00461-EX.               00109700
       C00600-EX.                                                       00109800
           EXIT.                                                        00109900
      *----------------------------------------------------------------*00110000
       C00610-STAMPA-STATO-HOST.                                        00110100
           WRITE WS-REPORT-LINE FROM WS-INTEST-HOST                     00110200
               AFTER ADVANCING 2 LINES.                                 00110300
           PERFORM C00461-VERIFICA-REPORT THRU C00461-EX.               00110400
           IF HE-HOST-COUNT > ZERO                                      00110500
               PERFORM C00611-STAMPA-RIGA-HOST THRU C00611-EX           00110600
                   VARYING HE-IDX FROM 1 BY 1                           00110700
                   UNTIL HE-IDX > HE-HOST-COUNT                         00110800
           END-IF.                                                      00110900
       C00610-EX.                                                       00111000
           EXIT.                                                        00111100
      *----------------------------------------------------------------*00111200
       C00611-STAMPA-RIGA-HOST.                                         00111300
           MOVE HE-HOST-ID (HE-IDX) TO WS-RSH-HOST.                     00111400
           IF HE-ACTIVE (HE-IDX)                                        00111500
               MOVE 'YES' TO WS-RSH-ACTIVE                              00111600
           ELSE                                                         00111700
               MOVE 'NO ' TO WS-RSH-ACTIVE                              00111800
           END-IF.                                                      00111900
           IF HE-MITIGATED (HE-IDX)                                     00112000
               MOVE 'YES' TO WS-RSH-MITIGATED                           00112100
           ELSE                                                         00112200
               MOVE 'NO ' TO WS-RSH-MITIGATED                           00112300
           END-IF.                                                      00112400
           MOVE HE-FLAG-COUNT (HE-IDX)   TO WS-RSH-FLAG-CNT.            00112500
           MOVE HE-DEFLAG-COUNT (HE-IDX) TO WS-RSH-DEFLAG-CNT.          00112600
           WRITE WS-REPORT-LINE FROM WS-RIGA-STATO-HOST                 00112700
               AFTER ADVANCING 1 LINE.                                  00112800
           PERFORM C00461-VERIFICA-REPORT THRU C00461-EX.               00112900
       C00611-EX.                                                       00113000
           EXIT.                                                        00113100
      *================================================================*00113200
      *   C09999 - GESTIONE ABEND: MESSAGGIO A CONSOLE, CHIUSURA FILE  *00113300
      *            (BEST-EFFORT) E TERMINAZIONE CON RETURN-CODE 16     *00113400
      *================================================================*00113500
       C09999-GEST-ABEND.                                               00113600
           DISPLAY '********************************************'.      00113700
           DISPLAY '*  CRDBT010 - ERRORE FATALE - RUN ABORTITO  *'.     00113800
           DISPLAY '*  ' WK-MSG-ABEND.                                  00113900
           DISPLAY '********************************************'.      00114000
           CLOSE CRD-CONFIG-FILE CRD-SAMPLES-FILE                       00114100
                 CRD-ACTIONS-FILE CRD-REPORT-FILE.                      00114200
           MOVE 16 TO RETURN-CODE.                                      00114300
           STOP RUN.                                                    00114400
