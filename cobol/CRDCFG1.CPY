      *================================================================*00000100
      *   COPY        : CRDCFG1                                        *00000200
      *   PRODOTTO    : CO-RESIDENCY DETECTION - RUN PARAMETRI         *00000300
      *   OGGETTO     : LAYOUT RECORD DI CONFIGURAZIONE (FILE CONFIG)  *00000400
      *----------------------------------------------------------------*00000500
      *   UN SOLO RECORD LOGICO PER ESECUZIONE, LETTO UNA VOLTA SOLA   *00000600
      *   DA CRDBT010 IN C00100-LEGGI-CONFIG.                          *00000700
      *----------------------------------------------------------------*00000800
      *   DATA        AUTORE             RICHIESTA/DESCRIZIONE          00000900
      *   ----------  -----------------  ------------------------------*00001000
      *   19811005    R.MEROLLA          STESURA ORIGINALE              00001100
      *   19870212    A.SPINELLI         AGGIUNTA SOGLIE MITIGATION     00001200
      *   19990318    G.VASSALLO         REV. Y2K - NESSUN CAMPO DATA   00001300
      *   20010709    C.RIADATTATO       CDA 118826 - QUARTA METRICA    00001400
      *================================================================*00001500
       01  CRD-CONFIG-RECORD.                                           00001600
      *----------------------------------------------------------------*00001700
      *        PARAMETRI DI PRESTAZIONE FINESTRA MOBILE                *00001800
      *----------------------------------------------------------------*00001900
           05  CFG-MAX-SAMPLES         PIC 9(003).                      00002000
           05  CFG-SAMPLES-BEF-INCL    PIC S9(003).                     00002100
           05  CFG-SAMPLES-BEF-ESCL    PIC S9(003).                     00002200
           05  CFG-NORMALIZE-SAMPLES   PIC X(001).                      00002300
               88  CFG-NORMALIZE-SI    VALUE 'Y'.                       00002400
               88  CFG-NORMALIZE-NO    VALUE 'N'.                       00002500
      *----------------------------------------------------------------*00002600
      *        PARAMETRI DI MITIGATION - VALIDI SOLO SE ABILITATA      *00002700
      *----------------------------------------------------------------*00002800
           05  CFG-MITIGATION-ENABLED  PIC X(001).                      00002900
               88  CFG-MITIGATION-SI   VALUE 'Y'.                       00003000
               88  CFG-MITIGATION-NO   VALUE 'N'.                       00003100
           05  CFG-FLAGS-BEF-ATTIVAZ   PIC 9(003).                      00003200
           05  CFG-DEFLAGS-BEF-DISATT  PIC 9(003).                      00003300
      *----------------------------------------------------------------*00003400
      *        SOGLIE DI SCOSTAMENTO - UNA PER METRICA                 *00003500
000709*        CDA 118826 - AGGIUNTA SOGLIA ANCHE SU METRICA ACTIVITY  *00003600
      *----------------------------------------------------------------*00003700
           05  CFG-THRESHOLD-GROUP.                                     00003800
               10  CFG-THRESHOLD-CMISS PIC 9(001)V9(0004).              00003900
               10  CFG-THRESHOLD-MEMBW PIC 9(001)V9(0004).              00004000
               10  CFG-THRESHOLD-CPUUT PIC 9(001)V9(0004).              00004100
000709         10  CFG-THRESHOLD-ACTIV PIC 9(001)V9(0004).              00004200
      *----------------------------------------------------------------*00004300
      *        VISTA A TABELLA DELLE 4 SOGLIE, INDICIZZATA COME LE     *00004400
      *        METRICHE (1=CACHE-MISS 2=MEM-BW 3=CPU-UTIL 4=ACTIVITY)  *00004500
      *----------------------------------------------------------------*00004600
           05  CFG-THRESHOLD-TABLE REDEFINES CFG-THRESHOLD-GROUP        00004700
                                   OCCURS 4 TIMES                       00004800
                                   PIC 9(001)V9(0004).                  00004900
           05  FILLER               PIC X(020).                         00005000
      *================================================================*00005100
