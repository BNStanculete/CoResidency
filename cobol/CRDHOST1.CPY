      *================================================================*00000100
      *   COPY        : CRDHOST1                                       *00000200
      *   PRODOTTO    : CO-RESIDENCY DETECTION - STATO HOST TRACCIATI  *00000300
      *   OGGETTO     : TABELLA DI LAVORO CON UNA RIGA PER HOST        *00000400
      *----------------------------------------------------------------*00000500
      *   AREA COSTRUITA IN WORKING-STORAGE, NON SU FILE. OGNI HOST    *00000600
      *   VISTO NEL RUN OCCUPA UNA HE-HOST-ENTRY. LA RICERCA E' PER    *00000700
      *   SCANSIONE SU HE-HOST-ID (SI VEDA C00300-TROVA-HOST IN        *00000800
      *   CRDBT010).                                                   *00000900
      *----------------------------------------------------------------*00001000
      *   CAPACITA' MASSIMA DI PROGETTO:                               *00001100
      *      HOST-MAX-TBL   = 200  HOST DISTINTI PER RUN               *00001200
      *      WINDOW-MAX-TBL =  20  CAMPIONI TRATTENUTI PER HOST        *00001300
      *   IL VALORE CFG-MAX-SAMPLES LETTO DA CONFIG NON PUO' SUPERARE  *00001400
      *   WINDOW-MAX-TBL: SE LO SUPERA IL RUN VIENE ABORTITO IN        *00001500
      *   C00100-LEGGI-CONFIG (VEDASI ANCHE DESIGN NOTES DEL PROGRAMMA)*00001600
      *----------------------------------------------------------------*00001700
      *   DATA        AUTORE             RICHIESTA/DESCRIZIONE          00001800
      *   ----------  -----------------  ------------------------------*00001900
      *   19811109    R.MEROLLA          STESURA ORIGINALE              00002000
      *   19870212    A.SPINELLI         AGGIUNTA CONTATORI MITIGATION  00002100
      *   19990318    G.VASSALLO         REV. Y2K - NESSUN CAMPO DATA   00002200
      *   20010709    C.RIADATTATO       CDA 118826 - QUARTA METRICA    00002300
      *                                  (ACTIVITY) IN FINESTRA/DELTA   00002400
      *================================================================*00002500
       01  CRD-HOST-TABLE.                                              00002600
           05  HE-HOST-COUNT           PIC 9(003) COMP.                 00002700
           05  HE-HOST-ENTRY OCCURS 200 TIMES                           00002800
                            INDEXED BY HE-IDX HE-IDX2.                  00002900
      *----------------------------------------------------------------*00003000
      *            IDENTITA' E STATO CORRENTE DELL'HOST                *00003100
      *----------------------------------------------------------------*00003200
               10  HE-HOST-ID          PIC X(008).                      00003300
               10  HE-ACTIVE-FLAG      PIC X(001).                      00003400
                   88  HE-ACTIVE       VALUE 'Y'.                       00003500
                   88  HE-INACTIVE     VALUE 'N'.                       00003600
               10  HE-MITIGATED-FLAG   PIC X(001).                      00003700
                   88  HE-MITIGATED    VALUE 'Y'.                       00003800
                   88  HE-NOT-MITIGATED VALUE 'N'.                      00003900
               10  HE-SUSPECT-FLAG     PIC X(001).                      00004000
                   88  HE-SUSPECT      VALUE 'Y'.                       00004100
                   88  HE-NOT-SUSPECT  VALUE 'N'.                       00004200
               10  HE-FLAG-COUNT       PIC 9(003) COMP.                 00004300
               10  HE-DEFLAG-COUNT     PIC 9(003) COMP.                 00004400
               10  HE-WINDOW-COUNT     PIC 9(003) COMP.                 00004500
      *----------------------------------------------------------------*00004600
      *            ULTIMO SCOSTAMENTO (DELTA) CALCOLATO PER METRICA    *00004700
      *----------------------------------------------------------------*00004800
               10  HE-DELTA-GROUP.                                      00004900
                   15  HE-DELTA-CMISS  PIC 9(003)V9(0004).              00005000
                   15  HE-DELTA-MEMBW  PIC 9(003)V9(0004).              00005100
                   15  HE-DELTA-CPUUT  PIC 9(003)V9(0004).              00005200
000709             15  HE-DELTA-ACTIV  PIC 9(003)V9(0004).              00005300
      *----------------------------------------------------------------*00005400
      *            VISTA A TABELLA DEI 4 DELTA, STESSO ORDINE DELLE    *00005500
      *            SOGLIE IN CFG-THRESHOLD-TABLE (CRDCFG1)             *00005600
      *----------------------------------------------------------------*00005700
               10  HE-DELTA-TABLE REDEFINES HE-DELTA-GROUP              00005800
                                  OCCURS 4 TIMES                        00005900
                                  PIC 9(003)V9(0004).                   00006000
      *----------------------------------------------------------------*00006100
      *            MEDIA DI FINESTRA CORRENTE PER METRICA (INTERA)     *00006200
      *----------------------------------------------------------------*00006300
               10  HE-AVG-GROUP.                                        00006400
                   15  HE-AVG-CMISS    PIC S9(007) COMP.                00006500
                   15  HE-AVG-MEMBW    PIC S9(007) COMP.                00006600
                   15  HE-AVG-CPUUT    PIC S9(007) COMP.                00006700
000709             15  HE-AVG-ACTIV    PIC S9(007) COMP.                00006800
               10  HE-AVG-TABLE REDEFINES HE-AVG-GROUP                  00006900
                                OCCURS 4 TIMES                          00007000
                                PIC S9(007) COMP.                       00007100
      *----------------------------------------------------------------*00007200
      *            FINESTRA MOBILE GREZZA (RAW) PER METRICA            *00007300
      *            ACTIVITY A PARTE (0/1); LE 3 METRICHE NUMERICHE     *00007400
      *            SONO VISTE ANCHE COME TABELLA A 2 DIMENSIONI        *00007500
      *            (METRICA, POSIZIONE) PER I CICLI GENERICI DI        *00007600
      *            ACCODAMENTO/MEDIA IN CRDBT010                       *00007700
      *----------------------------------------------------------------*00007800
               10  HE-RAW-ACTIV        OCCURS 20 TIMES PIC 9(001).      00007900
               10  HE-RAW-METRIC-GRP.                                   00008000
                   15  HE-RAW-CMISS    OCCURS 20 TIMES PIC S9(007).     00008100
                   15  HE-RAW-MEMBW    OCCURS 20 TIMES PIC S9(007).     00008200
                   15  HE-RAW-CPUUT    OCCURS 20 TIMES PIC S9(007).     00008300
               10  HE-RAW-METRIC-TBL REDEFINES HE-RAW-METRIC-GRP        00008400
                                     OCCURS 3 TIMES.                    00008500
                   15  HE-RAW-SAMPLE   OCCURS 20 TIMES PIC S9(007).     00008600
      *----------------------------------------------------------------*00008700
      *            FINESTRA MOBILE NORMALIZZATA (DIFFERENZE PRIME)     *00008800
      *            PER METRICA - PER ACTIVITY E' IDENTICA ALLA RAW     *00008900
      *----------------------------------------------------------------*00009000
               10  HE-NORM-ACTIV       OCCURS 20 TIMES PIC 9(001).      00009100
               10  HE-NORM-METRIC-GRP.                                  00009200
                   15  HE-NORM-CMISS   OCCURS 20 TIMES PIC S9(007).     00009300
                   15  HE-NORM-MEMBW   OCCURS 20 TIMES PIC S9(007).     00009400
                   15  HE-NORM-CPUUT   OCCURS 20 TIMES PIC S9(007).     00009500
               10  HE-NORM-METRIC-TBL REDEFINES HE-NORM-METRIC-GRP      00009600
                                      OCCURS 3 TIMES.                   00009700
                   15  HE-NORM-SAMPLE  OCCURS 20 TIMES PIC S9(007).     00009800
               10  FILLER              PIC X(010).                      00009900
      *================================================================*00010000
