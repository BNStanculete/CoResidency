      *================================================================*00000100
      *   COPY        : CRDACT1                                        *00000200
      *   PRODOTTO    : CO-RESIDENCY DETECTION - LOG AZIONI MITIGATION *00000300
      *   OGGETTO     : LAYOUT RECORD AZIONE (FILE ACTIONS)            *00000400
      *----------------------------------------------------------------*00000500
      *   UN RECORD PER OGNI EVENTO START/STOP, NELL'ORDINE IN CUI     *00000600
      *   SI VERIFICANO.                                               *00000700
      *----------------------------------------------------------------*00000800
      *   DATA        AUTORE             RICHIESTA/DESCRIZIONE          00000900
      *   ----------  -----------------  ------------------------------*00001000
      *   19811005    R.MEROLLA          STESURA ORIGINALE              00001100
      *================================================================*00001200
       01  CRD-ACTION-RECORD.                                           00001300
           05  AR-CYCLE-NO             PIC 9(005).                      00001400
           05  AR-HOST-ID              PIC X(008).                      00001500
           05  AR-ACTION               PIC X(005).                      00001600
               88  AR-ACTION-START     VALUE 'START'.                   00001700
               88  AR-ACTION-STOP      VALUE 'STOP '.                   00001800
           05  FILLER                  PIC X(010).                      00001900
      *================================================================*00002000
